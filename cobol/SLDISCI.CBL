000100*
000110*    SLDISCI.CBL  --  FILE-CONTROL entry for the DISCOUNT-INTENTS
000120*    file.  Input to resolve-discount-intent.
000130*
000140      SELECT DISCOUNT-INTENT-FILE
000150             ASSIGN TO "DISCINTS"
000160             ORGANIZATION IS LINE SEQUENTIAL
000170             FILE STATUS IS WS-DI-FILE-STATUS.
