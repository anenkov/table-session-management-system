000100*
000110*    FDCHKQT.CBL  --  Record layout for the CHECK-QUOTES output
000120*    file.  CQ-CHECK-AMOUNT must foot to the sum of every
000130*    PI-PAID-AMOUNT written for this run -- see the control-total
000140*    check in 9000-WRITE-OUTPUT-RECORDS of quote-check-amount.cob.
000150*
000160  FD  CHECK-QUOTE-FILE
000170      LABEL RECORDS ARE STANDARD.
000180*
000190  01  CQ-CHECK-QUOTE-RECORD.
000200      05  CQ-CHECK-AMOUNT           PIC S9(7)V99.
000210      05  CQ-CURRENCY               PIC X(3).
000220      05  CQ-PAID-ITEM-COUNT        PIC S9(4).
000230      05  FILLER                    PIC X(24).
