000100*
000110*    WSALLOC.CBL
000120*
000130*    Working fields for the proportional-allocation and largest-
000140*    fractional-remainder-distribution paragraphs (PL-ALLOCATE-
000150*    PROPORTIONAL.CBL, PL-DISTRIBUTE-REMAINDER.CBL) and their
000160*    caller PL-SHARE-SESSION-WRITEOFF.CBL.  COPY into WORKING-
000170*    STORAGE alongside wsmoney.cbl and wsitemtb.cbl.
000180*
000190  01  WS-ALLOC-CONTROL-AREA.
000200      05  AP-TOTAL-TO-SHARE         PIC S9(7)V99.
000210      05  AP-SUM-OF-CAPS            PIC S9(7)V99.
000220      05  AP-SUM-ALLOCATED          PIC S9(7)V99.
000230      05  AP-REMAINDER-TO-FIX       PIC S9(7)V99.
000240      05  AP-REMAINDER-STEP         PIC S9(7)V99 VALUE 0.01.
000250      05  FILLER                    PIC X(07).
