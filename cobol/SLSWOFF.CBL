000100*
000110*    SLSWOFF.CBL  --  FILE-CONTROL entry for the SESSION-WRITE-OFF
000120*    file.  Read (0..n records) by quote-check-amount; also OPENed
000130*    EXTEND by resolve-discount-intent when a discount resolves to
000140*    a whole-session write-off.
000150*
000160      SELECT SESSION-WRITE-OFF-FILE
000170             ASSIGN TO "SESSWOFF"
000180             ORGANIZATION IS LINE SEQUENTIAL
000190             FILE STATUS IS WS-SW-FILE-STATUS.
