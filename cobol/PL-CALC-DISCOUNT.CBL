000100*
000110*    PL-CALC-DISCOUNT.CBL
000120*
000130*    Resolves one DISCOUNT-INTENT-FILE record into a write-off
000140*    amount.  PERCENT takes DI-DISC-PERCENT of DI-BASE-AMOUNT;
000150*    FLAT_AMOUNT is DI-DISC-AMOUNT verbatim.  Either way the
000160*    result must be strictly positive and no greater than the
000170*    base or the intent is rejected, never clamped.  DI-DISC-
000180*    SCOPE then decides whether PL-SHAPE-SESSION-WRITEOFF or
000190*    PL-SHAPE-ITEM-WRITEOFF is the one that shapes the result.
000200*
000210  PL-RESOLVE-DISCOUNT-INTENT.
000220      MOVE ZERO TO WS-WORK-RESULT
000230      IF DI-TYPE-IS-PERCENT
000240         PERFORM PL-RESOLVE-PERCENT-DISCOUNT
000250      ELSE
000260         IF DI-TYPE-IS-FLAT-AMOUNT
000270            MOVE DI-DISC-AMOUNT TO CQ-DISC-RESULT-AMOUNT
000280         ELSE
000290            MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000300            MOVE "UNRECOGNISED DISCOUNT TYPE ON INTENT RECORD"
000310              TO WS-MONEY-REJECT-REASON
000320            GO TO PL-RESOLVE-DISCOUNT-INTENT-EXIT.
000330      MOVE CQ-DISC-RESULT-AMOUNT TO MR-AMOUNT-TO-CHECK
000340      PERFORM MR-REJECT-IF-NOT-POSITIVE
000350         THRU MR-REJECT-IF-NOT-POSITIVE-EXIT
000360      IF WS-MONEY-REJECTED
000370         GO TO PL-RESOLVE-DISCOUNT-INTENT-EXIT.
000380      IF CQ-DISC-RESULT-AMOUNT > DI-BASE-AMOUNT
000390         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000400         MOVE "DISCOUNT RESULT EXCEEDS ITS OWN BASE AMOUNT"
000410           TO WS-MONEY-REJECT-REASON
000420         GO TO PL-RESOLVE-DISCOUNT-INTENT-EXIT.
000430      IF DI-SCOPE-IS-ITEM
000440         PERFORM PL-SHAPE-ITEM-WRITEOFF
000450      ELSE
000460         PERFORM PL-SHAPE-SESSION-WRITEOFF.
000470  PL-RESOLVE-DISCOUNT-INTENT-EXIT.
000480      EXIT.
000490*
000500  PL-RESOLVE-PERCENT-DISCOUNT.
000510      MOVE DI-BASE-AMOUNT   TO WS-WORK-DIVIDEND
000520      MOVE DI-DISC-PERCENT  TO WS-WORK-MULTIPLIER
000530      PERFORM MR-MULTIPLY-AT-WORK-PRECISION
000540         THRU MR-MULTIPLY-AT-WORK-PRECISION-EXIT
000550      MOVE WS-WORK-PRODUCT  TO WS-WORK-DIVIDEND
000560      MOVE WS-HUNDRED       TO WS-WORK-DIVISOR
000570      PERFORM MR-DIVIDE-AT-WORK-PRECISION
000580         THRU MR-DIVIDE-AT-WORK-PRECISION-EXIT
000590      MOVE WS-WORK-QUOTIENT TO WS-WORK-RESULT
000600      COMPUTE CQ-DISC-RESULT-AMOUNT ROUNDED = WS-WORK-RESULT.
000610  PL-RESOLVE-PERCENT-DISCOUNT-EXIT.
000620      EXIT.
000630*
000640  PL-SHAPE-SESSION-WRITEOFF.
000650      MOVE CQ-DISC-RESULT-AMOUNT TO SW-WO-AMOUNT
000660      MOVE DI-DISC-REASON        TO SW-WO-REASON
000670      MOVE DI-DISC-NOTE          TO SW-WO-NOTE.
000680  PL-SHAPE-SESSION-WRITEOFF-EXIT.
000690      EXIT.
000700*
000710  PL-SHAPE-ITEM-WRITEOFF.
000720      MOVE DI-DISC-ITEM-ID       TO IW-ITEM-ID
000730      MOVE DI-DISC-WO-QTY        TO IW-WO-QTY
000740      MOVE CQ-DISC-RESULT-AMOUNT TO IW-WO-AMOUNT
000750      MOVE DI-DISC-REASON        TO IW-WO-REASON
000760      MOVE DI-DISC-NOTE          TO IW-WO-NOTE.
000770  PL-SHAPE-ITEM-WRITEOFF-EXIT.
000780      EXIT.
