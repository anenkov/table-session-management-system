000100*
000110*    SLSESSN.CBL  --  FILE-CONTROL entry for the SESSION-ITEMS fil
000120*    One record per payable order item for the session being quote
000130*
000140      SELECT SESSION-ITEM-FILE
000150             ASSIGN TO "SESSNITM"
000160             ORGANIZATION IS LINE SEQUENTIAL
000170             FILE STATUS IS WS-SI-FILE-STATUS.
