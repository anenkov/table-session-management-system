000100*
000110*    FDIWOFF.CBL  --  Record layout for the ITEM-WRITE-OFFS file.
000120*    Item-scoped comp/discount/promotion/admin write-off, aggregat
000130*    per ITEM-ID by PL-ALLOC-ITEM-WRITEOFF.CBL before it is applie
000140*
000150  FD  ITEM-WRITE-OFF-FILE
000160      LABEL RECORDS ARE STANDARD.
000170*
000180  01  IW-ITEM-WRITE-OFF-RECORD.
000190      05  IW-ITEM-ID                PIC X(36).
000200      05  IW-WO-QTY                 PIC S9(4).
000210      05  IW-WO-AMOUNT              PIC S9(7)V99.
000220      05  IW-WO-REASON              PIC X(20).
000230          88  IW-REASON-DISCOUNT      VALUE "DISCOUNT".
000240          88  IW-REASON-COMPENSATION  VALUE "COMPENSATION".
000250          88  IW-REASON-PROMOTION     VALUE "PROMOTION".
000260          88  IW-REASON-ADMIN-ADJUST  VALUE "ADMIN_ADJUSTMENT".
000270          88  IW-REASON-OTHER         VALUE "OTHER".
000280      05  IW-WO-NOTE                PIC X(200).
000290      05  FILLER                    PIC X(11).
