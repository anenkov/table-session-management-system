000100*
000110*    FDDISCI.CBL  --  Record layout for the DISCOUNT-INTENTS file.
000120*    Carries the discount intent itself (DI-DISC-TYPE and either
000130*    DI-DISC-PERCENT or DI-DISC-AMOUNT) plus the base amount and
000140*    scope-routing fields resolve-discount-intent needs to run
000150*    DiscountCalculator.calculateReduction and file the resulting
000160*    write-off record without a second input source.
000170*
000180  FD  DISCOUNT-INTENT-FILE
000190      LABEL RECORDS ARE STANDARD.
000200*
000210  01  DI-DISCOUNT-INTENT-RECORD.
000220      05  DI-DISC-TYPE              PIC X(11).
000230          88  DI-TYPE-IS-PERCENT        VALUE "PERCENT    ".
000240          88  DI-TYPE-IS-FLAT-AMOUNT    VALUE "FLAT_AMOUNT".
000250      05  DI-DISC-PERCENT           PIC S9(3)V99.
000260      05  DI-DISC-AMOUNT            PIC S9(7)V99.
000270      05  DI-DISC-REASON            PIC X(20).
000280      05  DI-DISC-NOTE              PIC X(200).
000290      05  DI-DISC-SCOPE             PIC X(7).
000300          88  DI-SCOPE-IS-ITEM          VALUE "ITEM   ".
000310          88  DI-SCOPE-IS-SESSION       VALUE "SESSION".
000320      05  DI-DISC-ITEM-ID           PIC X(36).
000330      05  DI-DISC-WO-QTY            PIC S9(4).
000340      05  DI-BASE-AMOUNT            PIC S9(7)V99.
000350      05  DI-BASE-CURRENCY          PIC X(3).
000360      05  FILLER                    PIC X(16).
