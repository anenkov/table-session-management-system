000100*
000110*    FDSESSN.CBL  --  Record layout for the SESSION-ITEMS file.
000120*    Keyed conceptually by SI-ITEM-ID (uniqueness is enforced in
000130*    WORKING-STORAGE when the table is built -- see wsitemtb.cbl).
000140*
000150  FD  SESSION-ITEM-FILE
000160      LABEL RECORDS ARE STANDARD.
000170*
000180  01  SI-SESSION-ITEM-RECORD.
000190      05  SI-ITEM-ID                PIC X(36).
000200      05  SI-UNIT-PRICE             PIC S9(7)V99.
000210      05  SI-REMAINING-QTY          PIC S9(4).
000220      05  SI-CURRENCY               PIC X(3).
000230      05  FILLER                    PIC X(28).
