000100*
000110*    SLCHKQT.CBL  --  FILE-CONTROL entry for the CHECK-QUOTES outp
000120*    file produced by quote-check-amount -- one record per run.
000130*
000140      SELECT CHECK-QUOTE-FILE
000150             ASSIGN TO "CHKQUOTE"
000160             ORGANIZATION IS LINE SEQUENTIAL
000170             FILE STATUS IS WS-CQ-FILE-STATUS.
