000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    quote-check-amount.
000130 AUTHOR.        R. HUTCHINS.
000140 INSTALLATION.  MIDSTATE FOOD SERVICE DATA CENTER.
000150 DATE-WRITTEN.  03/11/87.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*    CHANGE LOG
000200*    ----------
000210*    03/11/87  RHH  ORIGINAL CODING.  QUOTES A CHECK AMOUNT FOR
000220*                   ONE TABLE SESSION FROM THE SESSION-ITEMS,
000230*                   SELECTIONS, ITEM-WRITE-OFFS AND SESSION-
000240*                   WRITE-OFFS FILES; POSTS PAID-ITEMS AND
000250*                   CHECK-QUOTES.
000260*    09/02/87  RHH  ADDED PL-MONEY-RULES CURRENCY-MATCH CHECK
000270*                   AFTER AUDIT FINDING ON MIXED-CURRENCY TAPE.
000280*    04/14/88  DWK  CR 0231 - CORRECTED ITEM WRITE-OFF PER-UNIT
000290*                   ROUNDING; WAS TRUNCATING INSTEAD OF HALF_UP.
000300*    11/30/88  DWK  CR 0309 - REJECT RUN WHEN TOTAL NET
000310*                   REMAINING GOES TO ZERO INSTEAD OF LETTING
000320*                   THE SHARE COMPUTE DIVIDE BY ZERO.
000330*    06/06/89  RHH  ADDED OPTIONAL CONTROL LISTING (CTL
000340*                   PARAGRAPH) PER REQUEST FROM NIGHT AUDIT.
000350*    02/19/90  PLM  CR 0388 - REMAINDER TIE-BREAK WAS ON TABLE
000360*                   POSITION, NOT ITEM-ID; FIXED IN PL-
000370*                   DISTRIBUTE-REMAINDER.CBL.
000380*    08/07/91  PLM  EXPANDED WS-ITEM-TABLE FROM 200 TO 500
000390*                   ENTRIES FOR THE BANQUET-ROOM SESSIONS.
000400*    03/22/93  DWK  CR 0455 - CAP ITEM WRITE-OFF AT GROSS
000410*                   REMAINING SEPARATELY FROM GROSS SELECTED;
000420*                   WAS SHARING ONE CAP FIELD FOR BOTH SCOPES.
000430*    10/04/94  RHH  CR 0502 - HARD REJECT WHEN A SELECTED
000440*                   ITEM-ID IS NOT FOUND IN THE SESSION-ITEM
000450*                   TABLE INSTEAD OF SKIPPING THE SELECTION.
000460*    07/18/96  TNS  CR 0561 - CONSOLIDATE DUPLICATE ITEM-IDS
000470*                   ON THE SELECTION FILE BY SUMMING SEL-QTY
000480*                   BEFORE VALIDATING AGAINST REMAINING-QTY,
000490*                   PER REVISED SPEC FROM THE POS GROUP.
000500*    01/26/99  TNS  Y2K REMEDIATION - CHANGE LOG DATES
000510*                   REVIEWED; NO WINDOWED YEAR FIELDS EXIST
000520*                   IN THIS PROGRAM'S DATA DIVISION.  NO CODE
000530*                   CHANGE REQUIRED.  SIGNED OFF PER Y2K
000540*                   PROJECT CHECKLIST FORM 4.
000550*    05/03/99  TNS  CR 0598 - CONTROL TOTAL VERIFICATION ADDED
000560*                   TO 9000-WRITE-OUTPUT-RECORDS; ABORTS THE
000570*                   RUN IF CHECK-AMOUNT DOES NOT FOOT TO THE
000580*                   PAID-ITEM AMOUNTS WRITTEN.
000590*    03/14/02  DWK  CR 0709 - PL-ALLOC-ITEM-WRITEOFF.CBL WAS
000600*                   MOVING THE WORKING-PRECISION PRODUCT STRAIGHT
000610*                   INTO THE 2-DECIMAL ALLOC FIELDS, TRUNCATING
000620*                   INSTEAD OF ROUNDING; CHANGED TO COMPUTE
000630*                   ROUNDED LIKE THE REST OF THE MONEY LOGIC.
000640*    08/22/02  DWK  CR 0711 - ADDED WHOLE-CENTS COLUMNS TO THE
000650*                   CONTROL LISTING DETAIL LINE SO NIGHT AUDIT
000660*                   CAN FOOT THE SHARE/CAP PAIR BY EYE WITHOUT
000670*                   PULLING THE ITEM TABLE.  DROPPED THE UNUSED
000680*                   IT-SEARCH-SUBSCRIPT FIELD FROM WSITEMTB.CBL.
000690*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS DIGITS IS "0" THRU "9"
000750     UPSI-0 ON  STATUS IS OPTIONAL-LISTING-REQUESTED
000760     UPSI-0 OFF STATUS IS OPTIONAL-LISTING-SKIPPED.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     COPY "SLSESSN.CBL".
000800     COPY "SLSELEC.CBL".
000810     COPY "SLIWOFF.CBL".
000820     COPY "SLSWOFF.CBL".
000830     COPY "SLPAIDI.CBL".
000840     COPY "SLCHKQT.CBL".
000850*
000860     SELECT LISTING-FILE
000870            ASSIGN TO "CHKLIST"
000880            ORGANIZATION IS LINE SEQUENTIAL.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920     COPY "FDSESSN.CBL".
000930     COPY "FDSELEC.CBL".
000940     COPY "FDIWOFF.CBL".
000950     COPY "FDSWOFF.CBL".
000960     COPY "FDPAIDI.CBL".
000970     COPY "FDCHKQT.CBL".
000980*
000990     FD  LISTING-FILE
001000         LABEL RECORDS ARE OMITTED.
001010     01  LISTING-RECORD.
001020         05  LISTING-RECORD-TEXT    PIC X(78).
001030         05  FILLER                 PIC X(02).
001040*
001050 WORKING-STORAGE SECTION.
001060     COPY "wsmoney.cbl".
001070     COPY "wsitemtb.cbl".
001080     COPY "wsalloc.cbl".
001090     COPY "wsfstat.cbl".
001100     COPY "wsdisc.cbl".
001110*
001120  01  WS-RUN-TOTALS.
001130      05  WS-TOTAL-NET-SELECTED      PIC S9(7)V99.
001140      05  WS-TOTAL-NET-REMAINING     PIC S9(7)V99.
001150      05  WS-TOTAL-SESSION-WO        PIC S9(7)V99.
001160      05  WS-TOTAL-CHECK-SHARE       PIC S9(7)V99.
001170      05  WS-CHECK-AMOUNT-CONTROL    PIC S9(7)V99.
001180      05  WS-PAID-ITEM-COUNT         PIC 9(4) COMP.
001190      05  WS-SELECTION-COUNT         PIC 9(4) COMP.
001200      05  WS-SESSION-CURRENCY        PIC X(3).
001210      05  FILLER                     PIC X(10).
001220*
001230  01  WS-RUN-SWITCHES.
001240      05  W-SI-EOF-SWITCH            PIC X VALUE "N".
001250          88  SI-AT-EOF                  VALUE "Y".
001260      05  W-SL-EOF-SWITCH            PIC X VALUE "N".
001270          88  SL-AT-EOF                  VALUE "Y".
001280      05  W-IW-EOF-SWITCH            PIC X VALUE "N".
001290          88  IW-AT-EOF                  VALUE "Y".
001300      05  W-SW-EOF-SWITCH            PIC X VALUE "N".
001310          88  SW-AT-EOF                  VALUE "Y".
001320      05  FILLER                     PIC X(10).
001330*
001340  01  LISTING-HEADING-1.
001350      05  FILLER                     PIC X(20)
001360                                      VALUE "CHECK QUOTE LISTING".
001370      05  FILLER                     PIC X(60) VALUE SPACES.
001380*
001390  01  LISTING-DETAIL-1.
001400      05  L-ITEM-ID                  PIC X(36).
001410      05  FILLER                     PIC X(02) VALUE SPACES.
001420      05  L-PAID-AMOUNT              PIC ZZZ,ZZ9.99-.
001430      05  FILLER                     PIC X(02) VALUE SPACES.
001440      05  L-SHARE-CENTS              PIC -(6)9.
001450      05  FILLER                     PIC X(02) VALUE SPACES.
001460      05  L-CAP-CENTS                PIC -(6)9.
001470      05  FILLER                     PIC X(20) VALUE SPACES.
001480*
001490  01  LISTING-TOTAL-LINE.
001500      05  FILLER                     PIC X(15)
001510                                      VALUE "CHECK AMOUNT: ".
001520      05  L-CHECK-AMOUNT             PIC ZZZ,ZZ9.99-.
001530      05  FILLER                     PIC X(62) VALUE SPACES.
001540*
001550 PROCEDURE DIVISION.
001560*
001570  0000-MAIN-CONTROL.
001580      OPEN INPUT  SESSION-ITEM-FILE
001590                  SELECTION-FILE
001600                  ITEM-WRITE-OFF-FILE
001610                  SESSION-WRITE-OFF-FILE
001620      OPEN OUTPUT PAID-ITEM-FILE
001630                  CHECK-QUOTE-FILE
001640                  LISTING-FILE
001650      MOVE ZERO TO IT-TABLE-COUNT WS-PAID-ITEM-COUNT
001660      MOVE ZERO TO WS-TOTAL-NET-SELECTED WS-TOTAL-NET-REMAINING
001670      MOVE ZERO TO WS-TOTAL-SESSION-WO WS-CHECK-AMOUNT-CONTROL
001680      MOVE "N" TO WS-MONEY-REJECT-SWITCH
001690*
001700      PERFORM 1000-BUILD-SESSION-ITEM-TABLE THRU 1000-EXIT
001710      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001720      PERFORM 1500-CONSOLIDATE-SELECTIONS   THRU 1500-EXIT
001730      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001740      PERFORM 2000-COMPUTE-GROSS-AMOUNTS    THRU 2000-EXIT
001750      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001760      PERFORM 3000-AGGREGATE-ITEM-WRITEOFFS THRU 3000-EXIT
001770      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001780      PERFORM 4000-APPLY-ITEM-WRITEOFFS     THRU 4000-EXIT
001790      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001800      PERFORM 5000-SUM-SESSION-WRITEOFFS    THRU 5000-EXIT
001810      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001820      PERFORM 6000-COMPUTE-CHECK-SHARE      THRU 6000-EXIT
001830      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001840      PERFORM 7000-ALLOCATE-SHARE-ITEMS     THRU 7000-EXIT
001850      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001860      PERFORM 8000-COMPUTE-PAID-AMOUNTS     THRU 8000-EXIT
001870      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001880      PERFORM 9000-WRITE-OUTPUT-RECORDS     THRU 9000-EXIT
001890      IF WS-MONEY-REJECTED GO TO 9990-ABORT-RUN.
001900*
001910      IF OPTIONAL-LISTING-REQUESTED
001920         PERFORM 9500-PRINT-CONTROL-LISTING THRU 9500-EXIT.
001930*
001940      CLOSE SESSION-ITEM-FILE SELECTION-FILE
001950            ITEM-WRITE-OFF-FILE SESSION-WRITE-OFF-FILE
001960            PAID-ITEM-FILE CHECK-QUOTE-FILE LISTING-FILE.
001970      STOP RUN.
001980*
001990  0000-EXIT.
002000      EXIT.
002010*
002020  9990-ABORT-RUN.
002030      DISPLAY "QUOTE-CHECK-AMOUNT REJECTED - "
002040              WS-MONEY-REJECT-REASON.
002050      CLOSE SESSION-ITEM-FILE SELECTION-FILE
002060            ITEM-WRITE-OFF-FILE SESSION-WRITE-OFF-FILE
002070            PAID-ITEM-FILE CHECK-QUOTE-FILE LISTING-FILE.
002080      STOP RUN.
002090*
002100* 1000-BUILD-SESSION-ITEM-TABLE READS EVERY SESSION-ITEM RECORD
002110* INTO WS-ITEM-TABLE, ORDER OF FIRST APPEARANCE PRESERVED.  A
002120* DUPLICATE ITEM-ID OR A CURRENCY THAT DOES NOT MATCH THE FIRST
002130* ITEM READ (THE SESSION CURRENCY) IS A HARD REJECT.
002140*
002150  1000-BUILD-SESSION-ITEM-TABLE.
002160      MOVE "N" TO W-SI-EOF-SWITCH
002170      READ SESSION-ITEM-FILE
002180         AT END MOVE "Y" TO W-SI-EOF-SWITCH
002190      END-READ
002200      PERFORM 1100-STORE-ONE-SESSION-ITEM
002210         THRU 1100-EXIT
002220         UNTIL SI-AT-EOF OR WS-MONEY-REJECTED
002230      IF WS-MONEY-REJECTED
002240         GO TO 1000-EXIT.
002250      IF IT-TABLE-COUNT = ZERO
002260         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
002270         MOVE "NO SESSION-ITEM RECORDS ON THE SESSION-ITEM FILE"
002280           TO WS-MONEY-REJECT-REASON.
002290  1000-EXIT.
002300      EXIT.
002310*
002320  1100-STORE-ONE-SESSION-ITEM.
002330      SET IT-NDX TO 1
002340      SEARCH IT-ENTRY
002350         AT END
002360            NEXT SENTENCE
002370         WHEN IT-ITEM-ID (IT-NDX) = SI-ITEM-ID
002380            MOVE "Y" TO WS-MONEY-REJECT-SWITCH
002390            MOVE "DUPLICATE ITEM-ID ON THE SESSION-ITEM FILE"
002400              TO WS-MONEY-REJECT-REASON
002410      END-SEARCH
002420      IF WS-MONEY-REJECTED
002430         GO TO 1100-EXIT.
002440      IF IT-TABLE-COUNT = ZERO
002450         MOVE SI-CURRENCY TO WS-SESSION-CURRENCY
002460      ELSE
002470         MOVE WS-SESSION-CURRENCY TO MR-CURRENCY-1
002480         MOVE SI-CURRENCY         TO MR-CURRENCY-2
002490         PERFORM MR-CHECK-CURRENCY-MATCH
002500            THRU MR-CHECK-CURRENCY-MATCH-EXIT
002510         IF WS-MONEY-REJECTED
002520            GO TO 1100-EXIT.
002530      ADD 1 TO IT-TABLE-COUNT
002540      SET IT-NDX TO IT-TABLE-COUNT
002550      MOVE SI-ITEM-ID       TO IT-ITEM-ID (IT-NDX)
002560      MOVE SI-UNIT-PRICE    TO IT-UNIT-PRICE (IT-NDX)
002570      MOVE SI-REMAINING-QTY TO IT-REMAINING-QTY (IT-NDX).
002580  1100-READ-NEXT.
002590      READ SESSION-ITEM-FILE
002600         AT END MOVE "Y" TO W-SI-EOF-SWITCH
002610      END-READ.
002620  1100-EXIT.
002630      EXIT.
002640*
002650* 1500-CONSOLIDATE-SELECTIONS SUMS DUPLICATE SEL-QTY BY ITEM-ID
002660* AND VALIDATES EACH CONSOLIDATED QUANTITY AGAINST REMAINING-QTY.
002670* AN UNKNOWN ITEM-ID ON THE SELECTION FILE IS A HARD REJECT --
002680* CR 0502 CHANGED THIS FROM A SKIP TO A REJECT.
002690*
002700  1500-CONSOLIDATE-SELECTIONS.
002710      MOVE ZERO TO WS-SELECTION-COUNT
002720      MOVE "N" TO W-SL-EOF-SWITCH
002730      READ SELECTION-FILE
002740         AT END MOVE "Y" TO W-SL-EOF-SWITCH
002750      END-READ
002760      PERFORM 1600-APPLY-ONE-SELECTION
002770         THRU 1600-EXIT
002780         UNTIL SL-AT-EOF OR WS-MONEY-REJECTED
002790      IF WS-MONEY-REJECTED
002800         GO TO 1500-EXIT.
002810      IF WS-SELECTION-COUNT = ZERO
002820         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
002830         MOVE "SELECTIONS LIST IS EMPTY"
002840           TO WS-MONEY-REJECT-REASON
002850         GO TO 1500-EXIT.
002860      PERFORM 1700-VALIDATE-ONE-SEL-QTY
002870         THRU 1700-VALIDATE-ONE-SEL-QTY-EXIT
002880         VARYING IT-SUBSCRIPT FROM 1 BY 1
002890            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
002900               OR WS-MONEY-REJECTED.
002910  1500-EXIT.
002920      EXIT.
002930*
002940  1600-APPLY-ONE-SELECTION.
002950      ADD 1 TO WS-SELECTION-COUNT
002960      SET IT-NDX TO 1
002970      SEARCH IT-ENTRY
002980         AT END
002990            MOVE "Y" TO WS-MONEY-REJECT-SWITCH
003000            MOVE "SELECTION FOR UNKNOWN ITEM-ID"
003010              TO WS-MONEY-REJECT-REASON
003020         WHEN IT-ITEM-ID (IT-NDX) = SL-ITEM-ID
003030            ADD SL-SEL-QTY TO IT-SEL-QTY (IT-NDX)
003040      END-SEARCH.
003050  1600-READ-NEXT.
003060      READ SELECTION-FILE
003070         AT END MOVE "Y" TO W-SL-EOF-SWITCH
003080      END-READ.
003090  1600-EXIT.
003100      EXIT.
003110*
003120  1700-VALIDATE-ONE-SEL-QTY.
003130      IF IT-SEL-QTY (IT-SUBSCRIPT) = ZERO
003140         GO TO 1700-VALIDATE-ONE-SEL-QTY-EXIT.
003150      IF IT-SEL-QTY (IT-SUBSCRIPT) NOT GREATER THAN ZERO
003160         OR IT-SEL-QTY (IT-SUBSCRIPT) >
003170            IT-REMAINING-QTY (IT-SUBSCRIPT)
003180         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
003190         MOVE "SELECTED QUANTITY INVALID OR EXCEEDS REMAINING"
003200           TO WS-MONEY-REJECT-REASON.
003210  1700-VALIDATE-ONE-SEL-QTY-EXIT.
003220      EXIT.
003230*
003240* 2000-COMPUTE-GROSS-AMOUNTS -- EXACT INTEGER MULTIPLICATION OF
003250* MONEY BY A QUANTITY, NO ROUNDING NEEDED (WO-11-22-88 AUDIT NOTE
003260* STILL TAPED TO THE OPS MANUAL ON THIS ONE).
003270*
003280  2000-COMPUTE-GROSS-AMOUNTS.
003290      PERFORM 2100-COMPUTE-ONE-GROSS-PAIR
003300         THRU 2100-EXIT
003310         VARYING IT-SUBSCRIPT FROM 1 BY 1
003320            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT.
003330  2000-EXIT.
003340      EXIT.
003350*
003360  2100-COMPUTE-ONE-GROSS-PAIR.
003370      COMPUTE IT-GROSS-REMAINING (IT-SUBSCRIPT) =
003380              IT-UNIT-PRICE (IT-SUBSCRIPT) *
003390              IT-REMAINING-QTY (IT-SUBSCRIPT)
003400      COMPUTE IT-GROSS-SELECTED (IT-SUBSCRIPT) =
003410              IT-UNIT-PRICE (IT-SUBSCRIPT) *
003420              IT-SEL-QTY (IT-SUBSCRIPT).
003430  2100-EXIT.
003440      EXIT.
003450*
003460* 3000-AGGREGATE-ITEM-WRITEOFFS READS THE ITEM-WRITE-OFF FILE (0
003470* TO N RECORDS) AND HANDS EACH RECORD TO PL-BUILD-ITEM-WRITEOFF-
003480* TOTALS, WHICH SUMS AMOUNT AND QTY PER ITEM-ID INTO THE TABLE.
003490*
003500  3000-AGGREGATE-ITEM-WRITEOFFS.
003510      MOVE "N" TO W-IW-EOF-SWITCH
003520      READ ITEM-WRITE-OFF-FILE
003530         AT END MOVE "Y" TO W-IW-EOF-SWITCH
003540      END-READ
003550      PERFORM 3100-ACCUMULATE-ONE-IWO
003560         THRU 3100-EXIT
003570         UNTIL IW-AT-EOF OR WS-MONEY-REJECTED.
003580  3000-EXIT.
003590      EXIT.
003600*
003610  3100-ACCUMULATE-ONE-IWO.
003620      PERFORM PL-BUILD-ITEM-WRITEOFF-TOTALS
003630         THRU PL-BUILD-ITEM-WRITEOFF-TOTALS-EXIT
003640      IF WS-MONEY-REJECTED
003650         GO TO 3100-EXIT.
003660      READ ITEM-WRITE-OFF-FILE
003670         AT END MOVE "Y" TO W-IW-EOF-SWITCH
003680      END-READ.
003690  3100-EXIT.
003700      EXIT.
003710*
003720* 4000-APPLY-ITEM-WRITEOFFS SPREADS THE AGGREGATED ITEM WRITE-OFF
003730* ACROSS SELECTED AND REMAINING SCOPE (PL-ALLOC-ITEM-WRITEOFF)
003740* THEN NETS EACH SCOPE DOWN TO IT-NET-SELECTED/IT-NET-REMAINING
003750* AND FOOTS BOTH ACROSS THE TABLE.  CR 0309 -- REJECT HERE, DON'T
003760* LET A ZERO TOTAL FALL THROUGH TO THE SHARE-COMPUTE DIVIDE.
003770*
003780  4000-APPLY-ITEM-WRITEOFFS.
003790      PERFORM PL-APPLY-ITEM-WRITEOFFS
003800         THRU PL-APPLY-ITEM-WRITEOFFS-EXIT
003810      IF WS-MONEY-REJECTED
003820         GO TO 4000-EXIT.
003830      PERFORM 4100-NET-ONE-ITEM
003840         THRU 4100-EXIT
003850         VARYING IT-SUBSCRIPT FROM 1 BY 1
003860            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
003870               OR WS-MONEY-REJECTED
003880      IF WS-MONEY-REJECTED
003890         GO TO 4000-EXIT.
003900      IF WS-TOTAL-NET-SELECTED NOT GREATER THAN ZERO
003910         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
003920         MOVE "TOTAL NET SELECTED IS NOT POSITIVE"
003930           TO WS-MONEY-REJECT-REASON
003940         GO TO 4000-EXIT.
003950      IF WS-TOTAL-NET-REMAINING NOT GREATER THAN ZERO
003960         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
003970         MOVE "TOTAL NET REMAINING IS NOT POSITIVE"
003980           TO WS-MONEY-REJECT-REASON.
003990  4000-EXIT.
004000      EXIT.
004010*
004020  4100-NET-ONE-ITEM.
004030      MOVE IT-GROSS-SELECTED (IT-SUBSCRIPT)     TO MR-MINUEND
004040      MOVE IT-IWO-ALLOC-SELECTED (IT-SUBSCRIPT) TO MR-SUBTRAHEND
004050      PERFORM MR-SUBTRACT-NO-NEGATIVE
004060         THRU MR-SUBTRACT-NO-NEGATIVE-EXIT
004070      IF WS-MONEY-REJECTED
004080         GO TO 4100-EXIT.
004090      MOVE MR-DIFFERENCE TO IT-NET-SELECTED (IT-SUBSCRIPT)
004100      ADD MR-DIFFERENCE  TO WS-TOTAL-NET-SELECTED
004110*
004120      MOVE IT-GROSS-REMAINING (IT-SUBSCRIPT)     TO MR-MINUEND
004130      MOVE IT-IWO-ALLOC-REMAINING (IT-SUBSCRIPT) TO MR-SUBTRAHEND
004140      PERFORM MR-SUBTRACT-NO-NEGATIVE
004150         THRU MR-SUBTRACT-NO-NEGATIVE-EXIT
004160      IF WS-MONEY-REJECTED
004170         GO TO 4100-EXIT.
004180      MOVE MR-DIFFERENCE TO IT-NET-REMAINING (IT-SUBSCRIPT)
004190      ADD MR-DIFFERENCE  TO WS-TOTAL-NET-REMAINING.
004200  4100-EXIT.
004210      EXIT.
004220*
004230* 5000-SUM-SESSION-WRITEOFFS READS THE SESSION-WRITE-OFF FILE (0
004240* TO N RECORDS, NO ITEM-ID -- WHOLE-SESSION SCOPE) AND FOOTS
004250* WO-AMOUNT INTO WS-TOTAL-SESSION-WO.
004260*
004270  5000-SUM-SESSION-WRITEOFFS.
004280      MOVE "N" TO W-SW-EOF-SWITCH
004290      READ SESSION-WRITE-OFF-FILE
004300         AT END MOVE "Y" TO W-SW-EOF-SWITCH
004310      END-READ
004320      PERFORM 5100-ADD-ONE-SESSION-WO
004330         UNTIL SW-AT-EOF.
004340  5000-EXIT.
004350      EXIT.
004360*
004370  5100-ADD-ONE-SESSION-WO.
004380      ADD SW-WO-AMOUNT TO WS-TOTAL-SESSION-WO
004390      READ SESSION-WRITE-OFF-FILE
004400         AT END MOVE "Y" TO W-SW-EOF-SWITCH
004410      END-READ.
004420  5100-EXIT.
004430      EXIT.
004440*
004450* 6000-COMPUTE-CHECK-SHARE -- SHARE = TOTAL-SESSION-WO TIMES
004460* TOTAL-NET-SELECTED DIVIDED BY TOTAL-NET-REMAINING, AT WORK
004470* PRECISION, ROUNDED ONCE.  TOTAL-NET-REMAINING IS ALREADY KNOWN
004480* POSITIVE (4000 REJECTS OTHERWISE) SO THE DIVIDE IS SAFE.
004490*
004500  6000-COMPUTE-CHECK-SHARE.
004510      IF WS-TOTAL-SESSION-WO = ZERO
004520         MOVE ZERO TO WS-TOTAL-CHECK-SHARE
004530         GO TO 6000-EXIT.
004540      MOVE WS-TOTAL-SESSION-WO    TO WS-WORK-DIVIDEND
004550      MOVE WS-TOTAL-NET-SELECTED  TO WS-WORK-MULTIPLIER
004560      PERFORM MR-MULTIPLY-AT-WORK-PRECISION
004570         THRU MR-MULTIPLY-AT-WORK-PRECISION-EXIT
004580      MOVE WS-WORK-PRODUCT        TO WS-WORK-DIVIDEND
004590      MOVE WS-TOTAL-NET-REMAINING TO WS-WORK-DIVISOR
004600      PERFORM MR-DIVIDE-AT-WORK-PRECISION
004610         THRU MR-DIVIDE-AT-WORK-PRECISION-EXIT
004620      IF WS-MONEY-REJECTED
004630         GO TO 6000-EXIT.
004640      COMPUTE WS-TOTAL-CHECK-SHARE ROUNDED = WS-WORK-QUOTIENT.
004650  6000-EXIT.
004660      EXIT.
004670*
004680* 7000-ALLOCATE-SHARE-ITEMS HANDS THE CHECK SHARE TO PL-SHARE-
004690* SESSION-WRITEOFF.CBL, WHICH SPREADS IT PROPORTIONALLY OVER
004700* IT-NET-SELECTED (THE PER-ITEM CAP) AND SETTLES ANY REMAINDER.
004710*
004720  7000-ALLOCATE-SHARE-ITEMS.
004730      IF WS-TOTAL-CHECK-SHARE = ZERO
004740         PERFORM 7100-ZERO-ONE-SHARE
004750            THRU 7100-EXIT
004760            VARYING IT-SUBSCRIPT FROM 1 BY 1
004770               UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
004780         GO TO 7000-EXIT.
004790      MOVE WS-TOTAL-CHECK-SHARE TO AP-TOTAL-TO-SHARE
004800      PERFORM PL-SHARE-SESSION-WRITEOFF
004810         THRU PL-SHARE-SESSION-WRITEOFF-EXIT.
004820  7000-EXIT.
004830      EXIT.
004840*
004850  7100-ZERO-ONE-SHARE.
004860      MOVE ZERO TO IT-SESSION-WO-SHARE (IT-SUBSCRIPT).
004870  7100-EXIT.
004880      EXIT.
004890*
004900* 8000-COMPUTE-PAID-AMOUNTS -- PAID = NET-SELECTED LESS THE
004910* ITEM'S SHARE OF THE SESSION WRITE-OFF; A REJECT IF THIS WOULD
004920* GO NEGATIVE (MR-SUBTRACT-NO-NEGATIVE), NEVER A CLAMP.
004930*
004940  8000-COMPUTE-PAID-AMOUNTS.
004950      PERFORM 8100-COMPUTE-ONE-PAID-AMOUNT
004960         THRU 8100-EXIT
004970         VARYING IT-SUBSCRIPT FROM 1 BY 1
004980            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
004990               OR WS-MONEY-REJECTED.
005000  8000-EXIT.
005010      EXIT.
005020*
005030  8100-COMPUTE-ONE-PAID-AMOUNT.
005040      IF IT-SEL-QTY (IT-SUBSCRIPT) = ZERO
005050         MOVE ZERO TO IT-PAID-AMOUNT (IT-SUBSCRIPT)
005060         GO TO 8100-EXIT.
005070      MOVE IT-NET-SELECTED (IT-SUBSCRIPT)    TO MR-MINUEND
005080      MOVE IT-SESSION-WO-SHARE (IT-SUBSCRIPT) TO MR-SUBTRAHEND
005090      PERFORM MR-SUBTRACT-NO-NEGATIVE
005100         THRU MR-SUBTRACT-NO-NEGATIVE-EXIT
005110      IF WS-MONEY-REJECTED
005120         GO TO 8100-EXIT.
005130      MOVE MR-DIFFERENCE TO IT-PAID-AMOUNT (IT-SUBSCRIPT).
005140  8100-EXIT.
005150      EXIT.
005160*
005170* 9000-WRITE-OUTPUT-RECORDS WRITES ONE PAID-ITEM PER SELECTED
005180* ITEM WITH A POSITIVE PAID-AMOUNT, THEN ONE CHECK-QUOTE RECORD
005190* WHOSE CHECK-AMOUNT MUST FOOT TO THE PAID-ITEM TOTAL -- CR 0598.
005200*
005210  9000-WRITE-OUTPUT-RECORDS.
005220      MOVE ZERO TO WS-CHECK-AMOUNT-CONTROL WS-PAID-ITEM-COUNT
005230      PERFORM 9100-WRITE-ONE-PAID-ITEM
005240         THRU 9100-EXIT
005250         VARYING IT-SUBSCRIPT FROM 1 BY 1
005260            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
005270               OR WS-MONEY-REJECTED
005280      IF WS-MONEY-REJECTED
005290         GO TO 9000-EXIT.
005300      IF WS-CHECK-AMOUNT-CONTROL NOT GREATER THAN ZERO
005310         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
005320         MOVE "CHECK AMOUNT CONTROL TOTAL IS ZERO"
005330           TO WS-MONEY-REJECT-REASON
005340         GO TO 9000-EXIT.
005350      MOVE WS-CHECK-AMOUNT-CONTROL TO CQ-CHECK-AMOUNT
005360      MOVE WS-SESSION-CURRENCY     TO CQ-CURRENCY
005370      MOVE WS-PAID-ITEM-COUNT      TO CQ-PAID-ITEM-COUNT
005380      WRITE CQ-CHECK-QUOTE-RECORD.
005390  9000-EXIT.
005400      EXIT.
005410*
005420  9100-WRITE-ONE-PAID-ITEM.
005430      IF IT-SEL-QTY (IT-SUBSCRIPT) = ZERO
005440         GO TO 9100-EXIT.
005450      IF IT-PAID-AMOUNT (IT-SUBSCRIPT) NOT GREATER THAN ZERO
005460         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
005470         MOVE "PAID AMOUNT IS ZERO FOR A SELECTED ITEM"
005480           TO WS-MONEY-REJECT-REASON
005490         GO TO 9100-EXIT.
005500      MOVE IT-ITEM-ID (IT-SUBSCRIPT)    TO PI-ITEM-ID
005510      MOVE IT-SEL-QTY (IT-SUBSCRIPT)    TO PI-PAID-QTY
005520      MOVE IT-UNIT-PRICE (IT-SUBSCRIPT)
005530        TO PI-UNIT-PRICE-AT-PAYMENT
005540      MOVE IT-PAID-AMOUNT (IT-SUBSCRIPT) TO PI-PAID-AMOUNT
005550      WRITE PI-PAID-ITEM-RECORD
005560      ADD IT-PAID-AMOUNT (IT-SUBSCRIPT) TO WS-CHECK-AMOUNT-CONTROL
005570      ADD 1 TO WS-PAID-ITEM-COUNT.
005580  9100-EXIT.
005590      EXIT.
005600*
005610* 9500-PRINT-CONTROL-LISTING -- OPTIONAL RUN LISTING, PER NIGHT
005620* AUDIT'S 06/06/89 REQUEST (UPSI-0 SWITCH).  ONE DETAIL LINE PER
005630* PAID-ITEM WRITTEN, CONTROL TOTAL FOOTING TO THE CHECK AMOUNT.
005640*
005650  9500-PRINT-CONTROL-LISTING.
005660      WRITE LISTING-RECORD FROM LISTING-HEADING-1
005670      PERFORM 9600-PRINT-ONE-DETAIL-LINE
005680         THRU 9600-EXIT
005690         VARYING IT-SUBSCRIPT FROM 1 BY 1
005700            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT
005710      MOVE WS-CHECK-AMOUNT-CONTROL TO L-CHECK-AMOUNT
005720      WRITE LISTING-RECORD FROM LISTING-TOTAL-LINE.
005730  9500-EXIT.
005740      EXIT.
005750*
005760  9600-PRINT-ONE-DETAIL-LINE.
005770      IF IT-SEL-QTY (IT-SUBSCRIPT) = ZERO
005780         GO TO 9600-EXIT.
005790      MOVE IT-ITEM-ID (IT-SUBSCRIPT)    TO L-ITEM-ID
005800      MOVE IT-PAID-AMOUNT (IT-SUBSCRIPT) TO L-PAID-AMOUNT
005810      MOVE IT-SHARE-WHOLE-CENTS (IT-SUBSCRIPT) TO L-SHARE-CENTS
005820      MOVE IT-CAP-WHOLE-CENTS (IT-SUBSCRIPT)   TO L-CAP-CENTS
005830      WRITE LISTING-RECORD FROM LISTING-DETAIL-1.
005840  9600-EXIT.
005850      EXIT.
005860*
005870* THE SHARED MONEY-RULE AND ALLOCATION SUBROUTINES ARE HELD IN
005880* THEIR OWN COPYBOOKS SO resolve-discount-intent CAN COPY THE
005890* SAME PL-MONEY-RULES WITHOUT DUPLICATING THE PARAGRAPHS.
005900*
005910     COPY "PL-MONEY-RULES.CBL".
005920     COPY "PL-ALLOC-ITEM-WRITEOFF.CBL".
005930     COPY "PL-SHARE-SESSION-WRITEOFF.CBL".
005940     COPY "PL-ALLOCATE-PROPORTIONAL.CBL".
005950     COPY "PL-DISTRIBUTE-REMAINDER.CBL".
