000100*
000110*    WSMONEY.CBL
000120*
000130*    Shared WORKING-STORAGE block for the check-quoting/discount
000140*    engine.  Holds the MoneyPolicy working-precision fields used
000150*    by every COMPUTE that touches a session, item or write-off
000160*    amount, plus the one-cent constant used by the remainder
000170*    distribution logic.
000180*
000190*    Money on this system is always PIC S9(7)V99, HALF_UP, never
000200*    negative.  Intermediate products and quotients are carried at
000210*    10 significant digits (6 integer + 4 decimal) and rounded to
000220*    2 decimals exactly once, at the point a value becomes a final
000230*    Money -- never before.
000240*
000250*    COPY this member into WORKING-STORAGE ahead of any paragraph
000260*    that performs money arithmetic.  PL-MONEY-RULES.CBL's
000270*    paragraphs work against the MR-xxx fields below.
000280*
000290  01  WS-MONEY-RULE-PARMS.
000300      05  MR-CURRENCY-1             PIC X(3).
000310      05  MR-CURRENCY-2             PIC X(3).
000320      05  MR-MINUEND                PIC S9(7)V99.
000330      05  MR-SUBTRAHEND             PIC S9(7)V99.
000340      05  MR-DIFFERENCE             PIC S9(7)V99.
000350      05  MR-AMOUNT-TO-CHECK        PIC S9(7)V99.
000360      05  FILLER                    PIC X(06).
000370*
000380  01  WS-MONEY-POLICY-AREA.
000390      05  WS-WORK-DIVIDEND          PIC S9(6)V9(4).
000400      05  WS-WORK-DIVISOR           PIC S9(6)V9(4).
000410      05  WS-WORK-QUOTIENT          PIC S9(6)V9(4).
000420      05  WS-WORK-MULTIPLIER       PIC S9(6)V9(4).
000430      05  WS-WORK-PRODUCT           PIC S9(6)V9(4).
000440      05  WS-WORK-RESULT            PIC S9(6)V9(4).
000450      05  WS-WORK-RESULT-R REDEFINES WS-WORK-RESULT.
000460          10  WS-WORK-RESULT-WHOLE  PIC S9(6).
000470          10  WS-WORK-RESULT-FRACT  PIC 9(4).
000480      05  FILLER                    PIC X(06).
000490*
000500  01  WS-MONEY-CONSTANTS.
000510      05  WS-ONE-CENT               PIC S9(7)V99 VALUE 0.01.
000520      05  WS-ZERO-MONEY             PIC S9(7)V99 VALUE ZERO.
000530      05  WS-HUNDRED                PIC S9(3)V99 VALUE 100.
000540      05  FILLER                    PIC X(06).
000550*
000560  77  WS-MONEY-REJECT-SWITCH        PIC X.
000570      88  WS-MONEY-REJECTED         VALUE "Y".
000580      88  WS-MONEY-ACCEPTED         VALUE "N".
000590*
000600  77  WS-MONEY-REJECT-REASON        PIC X(40).
