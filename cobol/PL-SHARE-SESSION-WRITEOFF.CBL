000100*
000110*    PL-SHARE-SESSION-WRITEOFF.CBL
000120*
000130*    A SESSION-WRITE-OFF-FILE record applies against the whole
000140*    session, not one item, so it must be turned into a per-item
000150*    share before the net amount can be computed.  Each item's
000160*    cap for this purpose is its net-selected-so-far amount; the
000170*    raw share is proportional to that cap against the sum of
000180*    all caps, at working precision, and is handed to
000190*    PL-ALLOCATE-PROPORTIONAL.CBL for the HALF_UP round and the
000200*    largest-fractional-remainder cent-by-cent cleanup.
000210*
000220*    Calling contract: MOVE the amount to be shared into
000230*    AP-TOTAL-TO-SHARE, then PERFORM PL-SHARE-SESSION-WRITEOFF
000240*    THRU PL-SHARE-SESSION-WRITEOFF-EXIT.  IT-SESSION-WO-SHARE in
000250*    every table row holds the result.
000260*
000270  PL-SHARE-SESSION-WRITEOFF.
000280      MOVE ZERO TO AP-SUM-OF-CAPS
000290      PERFORM PL-ADD-ONE-CAP
000300         THRU PL-ADD-ONE-CAP-EXIT
000310         VARYING IT-SUBSCRIPT FROM 1 BY 1
000320            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT.
000330      IF AP-SUM-OF-CAPS NOT GREATER THAN ZERO
000340         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000350         MOVE "NO OUTSTANDING BALANCE TO SHARE WRITE-OFF AGAINST"
000360           TO WS-MONEY-REJECT-REASON
000370         GO TO PL-SHARE-SESSION-WRITEOFF-EXIT.
000380      PERFORM PL-SHARE-ONE-ITEM-RAW
000390         THRU PL-SHARE-ONE-ITEM-RAW-EXIT
000400         VARYING IT-SUBSCRIPT FROM 1 BY 1
000410            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT.
000420      PERFORM PL-ALLOCATE-PROPORTIONAL
000430         THRU PL-ALLOCATE-PROPORTIONAL-EXIT.
000440  PL-SHARE-SESSION-WRITEOFF-EXIT.
000450      EXIT.
000460*
000470  PL-ADD-ONE-CAP.
000480      ADD IT-NET-SELECTED (IT-SUBSCRIPT) TO AP-SUM-OF-CAPS.
000490  PL-ADD-ONE-CAP-EXIT.
000500      EXIT.
000510*
000520  PL-SHARE-ONE-ITEM-RAW.
000530      MOVE IT-NET-SELECTED (IT-SUBSCRIPT) TO WS-WORK-DIVIDEND
000540      MOVE AP-TOTAL-TO-SHARE              TO WS-WORK-MULTIPLIER
000550      PERFORM MR-MULTIPLY-AT-WORK-PRECISION
000560         THRU MR-MULTIPLY-AT-WORK-PRECISION-EXIT
000570      MOVE WS-WORK-PRODUCT TO WS-WORK-DIVIDEND
000580      MOVE AP-SUM-OF-CAPS  TO WS-WORK-DIVISOR
000590      PERFORM MR-DIVIDE-AT-WORK-PRECISION
000600         THRU MR-DIVIDE-AT-WORK-PRECISION-EXIT
000610      MOVE WS-WORK-QUOTIENT
000620        TO IT-RAW-SESSION-SHARE (IT-SUBSCRIPT).
000630  PL-SHARE-ONE-ITEM-RAW-EXIT.
000640      EXIT.
