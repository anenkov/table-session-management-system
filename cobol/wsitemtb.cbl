000100*
000110*    WSITEMTB.CBL
000120*
000130*    In-memory SESSION-ITEM table built by quote-check-amount from
000140*    the SESSION-ITEM-FILE (order of first appearance preserved,
000150*    duplicate ITEM-IDs rejected) and then carried through every
000160*    BATCH FLOW step -- selection consolidation, gross/net amounts
000170*    item and session write-off allocation, and the final paid
000180*    amount.  One table entry survives per SESSION-ITEM record;
000190*    IT-TABLE-COUNT is the high-water mark.
000200*
000210*    IT-SHARE-CENTS-VIEW and IT-CAP-CENTS-VIEW split the session
000220*    write-off share and its cap into whole-cent integers with no
000230*    second field to keep in step -- 9600-PRINT-ONE-DETAIL-LINE
000240*    moves them onto the optional control listing beside the
000250*    edited decimal amount so night audit can foot a run by eye
000260*    without working the cents by hand off the report.
000270*
000280  01  WS-ITEM-TABLE-CONTROL.
000290      05  IT-TABLE-COUNT            PIC 9(4) COMP.
000300      05  IT-TABLE-MAX              PIC 9(4) COMP VALUE 500.
000310      05  IT-SUBSCRIPT              PIC 9(4) COMP.
000320      05  IT-RANK-SUBSCRIPT         PIC 9(4) COMP.
000330      05  IT-BEST-SUBSCRIPT         PIC 9(4) COMP.
000340      05  FILLER                    PIC X(06).
000350*
000360  01  WS-ITEM-TABLE.
000370      05  IT-ENTRY OCCURS 500 TIMES
000380                   INDEXED BY IT-NDX.
000390          10  IT-ITEM-ID                PIC X(36).
000400          10  IT-UNIT-PRICE             PIC S9(7)V99.
000410          10  IT-REMAINING-QTY          PIC S9(4).
000420          10  IT-SEL-QTY                PIC S9(4).
000430          10  IT-GROSS-REMAINING        PIC S9(7)V99.
000440          10  IT-GROSS-SELECTED         PIC S9(7)V99.
000450          10  IT-IWO-AMOUNT             PIC S9(7)V99.
000460          10  IT-IWO-QTY                PIC S9(4).
000470          10  IT-IWO-ALLOC-SELECTED     PIC S9(7)V99.
000480          10  IT-IWO-ALLOC-REMAINING    PIC S9(7)V99.
000490          10  IT-NET-SELECTED           PIC S9(7)V99.
000500          10  IT-NET-REMAINING          PIC S9(7)V99.
000510          10  IT-RAW-SESSION-SHARE      PIC S9(6)V9(4).
000520          10  IT-SESSION-WO-SHARE       PIC S9(7)V99.
000530          10  IT-ROUND-ERROR            PIC S9(5)V9(4).
000540          10  IT-PAID-AMOUNT            PIC S9(7)V99.
000550          10  IT-SHARE-CENTS-VIEW REDEFINES IT-SESSION-WO-SHARE.
000560              15  IT-SHARE-WHOLE-CENTS  PIC S9(7).
000570              15  IT-SHARE-FRACT-UNUSED PIC 9(2).
000580          10  IT-CAP-CENTS-VIEW REDEFINES IT-NET-SELECTED.
000590              15  IT-CAP-WHOLE-CENTS    PIC S9(7).
000600              15  IT-CAP-FRACT-UNUSED   PIC 9(2).
000610          10  FILLER                    PIC X(09).
