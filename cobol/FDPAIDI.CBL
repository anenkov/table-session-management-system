000100*
000110*    FDPAIDI.CBL  --  Record layout for the PAID-ITEMS output file
000120*
000130  FD  PAID-ITEM-FILE
000140      LABEL RECORDS ARE STANDARD.
000150*
000160  01  PI-PAID-ITEM-RECORD.
000170      05  PI-ITEM-ID                PIC X(36).
000180      05  PI-PAID-QTY               PIC S9(4).
000190      05  PI-UNIT-PRICE-AT-PAYMENT  PIC S9(7)V99.
000200      05  PI-PAID-AMOUNT            PIC S9(7)V99.
000210      05  FILLER                    PIC X(22).
