000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    resolve-discount-intent.
000130 AUTHOR.        D. W. KOSTECKI.
000140 INSTALLATION.  MIDSTATE FOOD SERVICE DATA CENTER.
000150 DATE-WRITTEN.  05/19/88.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*    CHANGE LOG
000200*    ----------
000210*    05/19/88  DWK  ORIGINAL CODING.  RESOLVES ONE DISCOUNT
000220*                   INTENT RECORD TO A WRITE-OFF AMOUNT AND
000230*                   FILES THE RESULT AS EITHER AN ITEM-WRITE-OFF
000240*                   OR A SESSION-WRITE-OFF RECORD, PER SCOPE.
000250*    01/09/89  DWK  CR 0288 - REJECT WHEN BASE-AMOUNT IS NOT
000260*                   POSITIVE INSTEAD OF LETTING A ZERO BASE
000270*                   FALL THROUGH TO THE PERCENT MULTIPLY.
000280*    02/19/90  PLM  CR 0388 - ADDED FILE STATUS CHECKING ON THE
000290*                   EXTEND OPENS AFTER THE OVERNIGHT RERUN
000300*                   PROBLEM ON THE BANQUET TAPE.
000310*    10/04/94  RHH  CR 0503 - DISCOUNT RESULT EXCEEDING THE
000320*                   BASE AMOUNT IS NOW A REJECT, NOT A CLAMP TO
000330*                   THE BASE, PER REVISED FINANCE POLICY.
000340*    01/26/99  TNS  Y2K REMEDIATION - CHANGE LOG DATES REVIEWED;
000350*                   NO WINDOWED YEAR FIELDS EXIST IN THIS
000360*                   PROGRAM'S DATA DIVISION.  NO CODE CHANGE
000370*                   REQUIRED.  SIGNED OFF PER Y2K PROJECT
000380*                   CHECKLIST FORM 4.
000390*    06/11/01  TNS  CR 0640 - LOG THE INTENT'S ITEM-ID (WHEN
000400*                   SCOPE IS ITEM) TO THE CONSOLE ON REJECT SO
000410*                   NIGHT AUDIT DOES NOT HAVE TO OPEN THE TAPE
000420*                   TO FIND THE OFFENDING RECORD.
000430*    08/22/02  DWK  CR 0711 - ADDED 9995-DISPLAY-RUN-RECAP SO A
000440*                   CLEAN RUN PUTS THE RUN COUNTS AND THE EOF
000450*                   SWITCH ON THE CONSOLE TOO, NOT JUST A REJECT.
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS DIGITS IS "0" THRU "9".
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     COPY "SLDISCI.CBL".
000550     COPY "SLIWOFF.CBL".
000560     COPY "SLSWOFF.CBL".
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600     COPY "FDDISCI.CBL".
000610     COPY "FDIWOFF.CBL".
000620     COPY "FDSWOFF.CBL".
000630*
000640 WORKING-STORAGE SECTION.
000650     COPY "wsmoney.cbl".
000660     COPY "wsdisc.cbl".
000670     COPY "wsfstat.cbl".
000680*
000690  01  WS-RUN-COUNTS.
000700      05  WS-DISC-RECORD-COUNT       PIC 9(4) COMP.
000710      05  WS-ITEM-WO-COUNT           PIC 9(4) COMP.
000720      05  WS-SESSION-WO-COUNT        PIC 9(4) COMP.
000730      05  FILLER                     PIC X(10).
000740*
000750* CR 0711 CONSOLE-RECAP VIEW OF THE RUN COUNTERS -- LETS 9995-
000760* DISPLAY-RUN-RECAP PUT THE THREE COMP COUNTERS ON THE CONSOLE AS
000770* ONE RAW BLOCK INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.
000780*
000790  01  WS-RUN-COUNTS-R REDEFINES WS-RUN-COUNTS.
000800      05  WS-RUN-COUNTS-DISPLAY      PIC X(16).
000810*
000820  01  WS-RUN-SWITCHES.
000830      05  W-DI-EOF-SWITCH            PIC X VALUE "N".
000840          88  DI-AT-EOF                  VALUE "Y".
000850      05  FILLER                     PIC X(10).
000860*
000870* CR 0711 SAME TREATMENT FOR THE EOF SWITCH -- 9995-DISPLAY-RUN-
000880* RECAP SHOWS ITS RAW BYTE SO NIGHT AUDIT CAN CONFIRM THE READ
000890* LOOP ACTUALLY HIT END OF FILE RATHER THAN BEING CUT SHORT BY A
000900* REJECT THAT WAS SWALLOWED SOMEWHERE.
000910*
000920  01  WS-RUN-SWITCHES-R REDEFINES WS-RUN-SWITCHES.
000930      05  WS-RUN-SWITCHES-DISPLAY    PIC X(11).
000940*
000950 PROCEDURE DIVISION.
000960*
000970  0000-MAIN-CONTROL.
000980      OPEN INPUT  DISCOUNT-INTENT-FILE
000990      OPEN EXTEND ITEM-WRITE-OFF-FILE
001000                  SESSION-WRITE-OFF-FILE
001010      IF NOT WS-IW-OK OR NOT WS-SW-OK
001020         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
001030         MOVE "OPEN EXTEND FAILED ON A WRITE-OFF OUTPUT FILE"
001040           TO WS-MONEY-REJECT-REASON
001050         GO TO 9990-ABORT-RUN.
001060      MOVE ZERO TO WS-DISC-RECORD-COUNT
001070      MOVE ZERO TO WS-ITEM-WO-COUNT WS-SESSION-WO-COUNT
001080      MOVE "N" TO WS-MONEY-REJECT-SWITCH
001090      READ DISCOUNT-INTENT-FILE
001100         AT END MOVE "Y" TO W-DI-EOF-SWITCH
001110      END-READ
001120      PERFORM 1000-RESOLVE-ONE-INTENT
001130         THRU 1000-EXIT
001140         UNTIL DI-AT-EOF OR WS-MONEY-REJECTED
001150      IF WS-MONEY-REJECTED
001160         GO TO 9990-ABORT-RUN.
001170      IF WS-DISC-RECORD-COUNT = ZERO
001180         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
001190         MOVE "NO DISCOUNT-INTENT RECORDS ON THE INPUT FILE"
001200           TO WS-MONEY-REJECT-REASON
001210         GO TO 9990-ABORT-RUN.
001220      PERFORM 9995-DISPLAY-RUN-RECAP THRU 9995-EXIT
001230      CLOSE DISCOUNT-INTENT-FILE ITEM-WRITE-OFF-FILE
001240            SESSION-WRITE-OFF-FILE.
001250      STOP RUN.
001260*
001270  0000-EXIT.
001280      EXIT.
001290*
001300* 9995-DISPLAY-RUN-RECAP -- CR 0711 CONSOLE RECAP OF THE RUN
001310* COUNTERS AND THE DISCOUNT-INTENT-FILE EOF SWITCH, PUT OUT AS
001320* THE RAW REDEFINED BLOCKS SO NIGHT AUDIT CAN CONFIRM A CLEAN
001330* RUN WITHOUT WAITING ON THE DOWNSTREAM WRITE-OFF FILE TOTALS.
001340*
001350  9995-DISPLAY-RUN-RECAP.
001360      DISPLAY "RESOLVE-DISCOUNT-INTENT RUN COUNTS - "
001370              WS-RUN-COUNTS-DISPLAY
001380      DISPLAY "RESOLVE-DISCOUNT-INTENT EOF SWITCH  - "
001390              WS-RUN-SWITCHES-DISPLAY.
001400  9995-EXIT.
001410      EXIT.
001420*
001430  9990-ABORT-RUN.
001440      DISPLAY "RESOLVE-DISCOUNT-INTENT REJECTED - "
001450              WS-MONEY-REJECT-REASON.
001460      IF DI-SCOPE-IS-ITEM
001470         DISPLAY "  OFFENDING ITEM-ID - " DI-DISC-ITEM-ID.
001480      CLOSE DISCOUNT-INTENT-FILE ITEM-WRITE-OFF-FILE
001490            SESSION-WRITE-OFF-FILE.
001500      STOP RUN.
001510*
001520* 1000-RESOLVE-ONE-INTENT VALIDATES THE BASE AMOUNT, HANDS THE
001530* RECORD TO PL-RESOLVE-DISCOUNT-INTENT (PL-CALC-DISCOUNT.CBL) AND
001540* WRITES WHICHEVER OUTPUT RECORD THE SCOPE CALLS FOR -- CR 0288.
001550*
001560  1000-RESOLVE-ONE-INTENT.
001570      ADD 1 TO WS-DISC-RECORD-COUNT
001580      MOVE DI-BASE-AMOUNT TO MR-AMOUNT-TO-CHECK
001590      PERFORM MR-REJECT-IF-NOT-POSITIVE
001600         THRU MR-REJECT-IF-NOT-POSITIVE-EXIT
001610      IF WS-MONEY-REJECTED
001620         MOVE "DISCOUNT INTENT BASE AMOUNT IS NOT POSITIVE"
001630           TO WS-MONEY-REJECT-REASON
001640         GO TO 1000-EXIT.
001650      PERFORM PL-RESOLVE-DISCOUNT-INTENT
001660         THRU PL-RESOLVE-DISCOUNT-INTENT-EXIT
001670      IF WS-MONEY-REJECTED
001680         GO TO 1000-EXIT.
001690      IF DI-SCOPE-IS-ITEM
001700         WRITE IW-ITEM-WRITE-OFF-RECORD
001710         ADD 1 TO WS-ITEM-WO-COUNT
001720      ELSE
001730         WRITE SW-SESSION-WRITE-OFF-RECORD
001740         ADD 1 TO WS-SESSION-WO-COUNT.
001750  1000-READ-NEXT.
001760      READ DISCOUNT-INTENT-FILE
001770         AT END MOVE "Y" TO W-DI-EOF-SWITCH
001780      END-READ.
001790  1000-EXIT.
001800      EXIT.
001810*
001820* THE DISCOUNT-CALCULATION SUBROUTINE IS HELD IN ITS OWN
001830* COPYBOOK SO THIS PROGRAM AND quote-check-amount SHARE ONE
001840* SOURCE FOR THE MONEY RULES INSTEAD OF TWO SLIGHTLY DIFFERENT
001850* COPIES.
001860*
001870     COPY "PL-CALC-DISCOUNT.CBL".
001880     COPY "PL-MONEY-RULES.CBL".
