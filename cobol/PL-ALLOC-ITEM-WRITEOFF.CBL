000100*
000110*    PL-ALLOC-ITEM-WRITEOFF.CBL
000120*
000130*    Aggregates ITEM-WRITE-OFF-FILE records by ITEM-ID (several
000140*    write-off lines against the same item are summed into one
000150*    per-unit figure) and applies the per-unit figure to the
000160*    selected scope and the remaining scope independently -- each
000170*    scope's own quantity is capped at the aggregated write-off
000180*    qty before it is multiplied by the per-unit amount, and the
000190*    result is capped again at that scope's own gross payable.
000200*    A scope is never shorted just because the other scope used
000210*    up some of the write-off qty; CR 0702 corrected an earlier
000220*    coding of this paragraph that subtracted SEL-QTY from the
000230*    aggregated qty to get the remaining-scope quantity, which
000240*    shorted the remaining scope's write-off whenever WO-QTY ran
000250*    higher than the selected quantity.  CR 0709 changed the two
000260*    narrowing MOVEs of WS-WORK-PRODUCT into the 2-decimal ALLOC
000270*    fields to COMPUTE ... ROUNDED, matching the rounding this
000280*    shop uses everywhere else money is narrowed from working
000290*    precision -- the plain MOVE had been truncating instead.
000300*
000310*    Calling contract: PERFORM PL-BUILD-ITEM-WRITEOFF-TOTALS once
000320*    per ITEM-WRITE-OFF-FILE record, at read time, to accumulate
000330*    the per-item IT-IWO-AMOUNT and IT-IWO-QTY totals.  After the
000340*    file is exhausted PERFORM PL-APPLY-ITEM-WRITEOFFS THRU
000350*    PL-APPLY-ITEM-WRITEOFFS-EXIT once to spread the totals.
000360*
000370  PL-BUILD-ITEM-WRITEOFF-TOTALS.
000380      SET IT-NDX TO 1
000390      SEARCH IT-ENTRY
000400         AT END
000410            MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000420            MOVE "ITEM-WRITE-OFF FOR UNKNOWN ITEM-ID"
000430              TO WS-MONEY-REJECT-REASON
000440         WHEN IT-ITEM-ID (IT-NDX) = IW-ITEM-ID
000450            ADD IW-WO-AMOUNT TO IT-IWO-AMOUNT (IT-NDX)
000460            ADD IW-WO-QTY    TO IT-IWO-QTY (IT-NDX).
000470  PL-BUILD-ITEM-WRITEOFF-TOTALS-EXIT.
000480      EXIT.
000490*
000500  PL-APPLY-ITEM-WRITEOFFS.
000510      PERFORM PL-APPLY-ONE-ITEM-WRITEOFF
000520         THRU PL-APPLY-ONE-ITEM-WRITEOFF-EXIT
000530         VARYING IT-SUBSCRIPT FROM 1 BY 1
000540            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT.
000550  PL-APPLY-ITEM-WRITEOFFS-EXIT.
000560      EXIT.
000570*
000580  PL-APPLY-ONE-ITEM-WRITEOFF.
000590      IF IT-IWO-QTY (IT-SUBSCRIPT) NOT GREATER THAN ZERO
000600         GO TO PL-APPLY-ONE-ITEM-WRITEOFF-EXIT.
000610      MOVE IT-IWO-AMOUNT (IT-SUBSCRIPT) TO WS-WORK-DIVIDEND
000620      MOVE IT-IWO-QTY (IT-SUBSCRIPT)    TO WS-WORK-DIVISOR
000630      PERFORM MR-DIVIDE-AT-WORK-PRECISION
000640         THRU MR-DIVIDE-AT-WORK-PRECISION-EXIT
000650      IF WS-MONEY-REJECTED
000660         GO TO PL-APPLY-ONE-ITEM-WRITEOFF-EXIT.
000670*
000680      IF IT-SEL-QTY (IT-SUBSCRIPT) < IT-IWO-QTY (IT-SUBSCRIPT)
000690         MOVE IT-SEL-QTY (IT-SUBSCRIPT) TO WS-WORK-RESULT-WHOLE
000700      ELSE
000710         MOVE IT-IWO-QTY (IT-SUBSCRIPT) TO WS-WORK-RESULT-WHOLE.
000720      COMPUTE WS-WORK-PRODUCT =
000730              WS-WORK-QUOTIENT * WS-WORK-RESULT-WHOLE
000740      COMPUTE IT-IWO-ALLOC-SELECTED (IT-SUBSCRIPT) ROUNDED =
000750              WS-WORK-PRODUCT
000760      IF IT-IWO-ALLOC-SELECTED (IT-SUBSCRIPT) >
000770         IT-GROSS-SELECTED (IT-SUBSCRIPT)
000780         MOVE IT-GROSS-SELECTED (IT-SUBSCRIPT)
000790           TO IT-IWO-ALLOC-SELECTED (IT-SUBSCRIPT).
000800*
000810      IF IT-REMAINING-QTY (IT-SUBSCRIPT) <
000820         IT-IWO-QTY (IT-SUBSCRIPT)
000830         MOVE IT-REMAINING-QTY (IT-SUBSCRIPT)
000840           TO WS-WORK-RESULT-WHOLE
000850      ELSE
000860         MOVE IT-IWO-QTY (IT-SUBSCRIPT) TO WS-WORK-RESULT-WHOLE.
000870      COMPUTE WS-WORK-PRODUCT =
000880              WS-WORK-QUOTIENT * WS-WORK-RESULT-WHOLE
000890      COMPUTE IT-IWO-ALLOC-REMAINING (IT-SUBSCRIPT) ROUNDED =
000900              WS-WORK-PRODUCT
000910      IF IT-IWO-ALLOC-REMAINING (IT-SUBSCRIPT) >
000920         IT-GROSS-REMAINING (IT-SUBSCRIPT)
000930         MOVE IT-GROSS-REMAINING (IT-SUBSCRIPT)
000940           TO IT-IWO-ALLOC-REMAINING (IT-SUBSCRIPT).
000950  PL-APPLY-ONE-ITEM-WRITEOFF-EXIT.
000960      EXIT.
