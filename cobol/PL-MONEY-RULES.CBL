000100*
000110*    PL-MONEY-RULES.CBL
000120*
000130*    Shared money-arithmetic paragraphs.  COPY into the PROCEDURE
000140*    DIVISION of any program that COPYs wsmoney.cbl into its
000150*    WORKING-STORAGE.  Every paragraph here enforces one of the
000160*    Money business rules -- HALF_UP rounding at 2 decimals, a
000170*    10-sig-digit working precision, non-negative results, and
000180*    matching currency on any two values combined.
000190*
000200*    Calling contract (set before PERFORM, read back after):
000210*       MR-DIVIDE-AT-WORK-PRECISION   uses WS-WORK-DIVIDEND and
000220*                                     WS-WORK-DIVISOR, returns
000230*                                     WS-WORK-QUOTIENT
000240*       MR-MULTIPLY-AT-WORK-PRECISION uses WS-WORK-DIVIDEND and
000250*                                     WS-WORK-MULTIPLIER, returns
000260*                                     WS-WORK-PRODUCT
000270*       MR-CHECK-CURRENCY-MATCH       uses MR-CURRENCY-1 and
000280*                                     MR-CURRENCY-2, sets the
000290*                                     WS-MONEY-REJECT-SWITCH
000300*       MR-SUBTRACT-NO-NEGATIVE       uses MR-MINUEND and
000310*                                     MR-SUBTRAHEND, returns
000320*                                     MR-DIFFERENCE, sets the
000330*                                     reject switch if the result
000340*                                     would go negative
000350*       MR-REJECT-IF-NOT-POSITIVE     uses MR-AMOUNT-TO-CHECK,
000360*                                     sets the reject switch if
000370*                                     it is zero or negative
000380*
000390  MR-DIVIDE-AT-WORK-PRECISION.
000400*    10-sig-digit quotient (6 integer + 4 decimal); caller rounds
000410*    the result to 2 decimals separately, once, when it becomes a
000420*    final Money value -- never here.
000430      IF WS-WORK-DIVISOR = ZERO
000440         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000450         MOVE "DIVISOR IS ZERO IN MR-DIVIDE-AT-WORK-PRECISION"
000460           TO WS-MONEY-REJECT-REASON
000470      ELSE
000480         MOVE "N" TO WS-MONEY-REJECT-SWITCH
000490         COMPUTE WS-WORK-QUOTIENT ROUNDED =
000500                 WS-WORK-DIVIDEND / WS-WORK-DIVISOR.
000510  MR-DIVIDE-AT-WORK-PRECISION-EXIT.
000520      EXIT.
000530*
000540  MR-MULTIPLY-AT-WORK-PRECISION.
000550      MOVE "N" TO WS-MONEY-REJECT-SWITCH
000560      COMPUTE WS-WORK-PRODUCT ROUNDED =
000570              WS-WORK-DIVIDEND * WS-WORK-MULTIPLIER.
000580  MR-MULTIPLY-AT-WORK-PRECISION-EXIT.
000590      EXIT.
000600*
000610  MR-CHECK-CURRENCY-MATCH.
000620      IF MR-CURRENCY-1 NOT EQUAL MR-CURRENCY-2
000630         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000640         MOVE "CURRENCY MISMATCH ON COMBINED MONEY VALUES"
000650           TO WS-MONEY-REJECT-REASON
000660      ELSE
000670         MOVE "N" TO WS-MONEY-REJECT-SWITCH.
000680  MR-CHECK-CURRENCY-MATCH-EXIT.
000690      EXIT.
000700*
000710  MR-SUBTRACT-NO-NEGATIVE.
000720      COMPUTE MR-DIFFERENCE = MR-MINUEND - MR-SUBTRAHEND
000730      IF MR-DIFFERENCE < ZERO
000740         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000750         MOVE "SUBTRACTION WOULD GO NEGATIVE"
000760           TO WS-MONEY-REJECT-REASON
000770         MOVE ZERO TO MR-DIFFERENCE
000780      ELSE
000790         MOVE "N" TO WS-MONEY-REJECT-SWITCH.
000800  MR-SUBTRACT-NO-NEGATIVE-EXIT.
000810      EXIT.
000820*
000830  MR-REJECT-IF-NOT-POSITIVE.
000840      IF MR-AMOUNT-TO-CHECK NOT GREATER THAN ZERO
000850         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000860         MOVE "AMOUNT MUST BE STRICTLY POSITIVE"
000870           TO WS-MONEY-REJECT-REASON
000880      ELSE
000890         MOVE "N" TO WS-MONEY-REJECT-SWITCH.
000900  MR-REJECT-IF-NOT-POSITIVE-EXIT.
000910      EXIT.
