000100*
000110*    WSFSTAT.CBL
000120*
000130*    FILE STATUS fields for every sequential file used anywhere
000140*    in the check-quoting/discount engine.  Kept as one COPY
000150*    member instead of one per program so a single field list
000160*    and set of 88-levels stays in step no matter which files a
000170*    given program opens -- night audit's long-standing gripe
000180*    was hunting through five programs for five slightly
000190*    different FILE STATUS layouts after the SLIWOFF rewrite.
000200*
000210  01  WS-FILE-STATUS-AREA.
000220      05  WS-SI-FILE-STATUS         PIC XX.
000230          88  WS-SI-OK                  VALUE "00".
000240          88  WS-SI-EOF                 VALUE "10".
000250      05  WS-SL-FILE-STATUS         PIC XX.
000260          88  WS-SL-OK                  VALUE "00".
000270          88  WS-SL-EOF                 VALUE "10".
000280      05  WS-IW-FILE-STATUS         PIC XX.
000290          88  WS-IW-OK                  VALUE "00".
000300          88  WS-IW-EOF                 VALUE "10".
000310      05  WS-SW-FILE-STATUS         PIC XX.
000320          88  WS-SW-OK                  VALUE "00".
000330          88  WS-SW-EOF                 VALUE "10".
000340      05  WS-DI-FILE-STATUS         PIC XX.
000350          88  WS-DI-OK                  VALUE "00".
000360          88  WS-DI-EOF                 VALUE "10".
000370      05  WS-PI-FILE-STATUS         PIC XX.
000380          88  WS-PI-OK                  VALUE "00".
000390      05  WS-CQ-FILE-STATUS         PIC XX.
000400          88  WS-CQ-OK                  VALUE "00".
000410      05  FILLER                    PIC X(06).
