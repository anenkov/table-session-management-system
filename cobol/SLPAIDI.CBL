000100*
000110*    SLPAIDI.CBL  --  FILE-CONTROL entry for the PAID-ITEMS output
000120*    file produced by quote-check-amount, one record per selected
000130*    item that survived allocation with a positive PAID-AMOUNT.
000140*
000150      SELECT PAID-ITEM-FILE
000160             ASSIGN TO "PAIDITMS"
000170             ORGANIZATION IS LINE SEQUENTIAL
000180             FILE STATUS IS WS-PI-FILE-STATUS.
