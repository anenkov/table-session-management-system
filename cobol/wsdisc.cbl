000100*
000110*    WSDISC.CBL
000120*
000130*    Working field for the discount amount PL-CALC-DISCOUNT.CBL
000140*    is resolving, before it is reshaped into either an ITEM-
000150*    WRITE-OFF or SESSION-WRITE-OFF output record.  COPY into
000160*    WORKING-STORAGE ahead of PL-CALC-DISCOUNT.CBL.
000170*
000180  01  WS-DISCOUNT-WORK-AREA.
000190      05  CQ-DISC-RESULT-AMOUNT     PIC S9(7)V99.
000200      05  FILLER                    PIC X(06).
