000100*
000110*    SLIWOFF.CBL  --  FILE-CONTROL entry for the ITEM-WRITE-OFFS
000120*    file.  Read (0..n records) by quote-check-amount; also OPENed
000130*    EXTEND by resolve-discount-intent when a discount resolves to
000140*    an item-scoped write-off.
000150*
000160      SELECT ITEM-WRITE-OFF-FILE
000170             ASSIGN TO "ITEMWOFF"
000180             ORGANIZATION IS LINE SEQUENTIAL
000190             FILE STATUS IS WS-IW-FILE-STATUS.
