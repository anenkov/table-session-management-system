000100*
000110*    PL-ALLOCATE-PROPORTIONAL.CBL
000120*
000130*    Rounds each item's raw proportional share (built by the
000140*    caller into IT-RAW-SESSION-SHARE) to the nearest cent
000150*    HALF_UP, caps it at the item's own cap (IT-NET-SELECTED),
000160*    sums the rounded shares against AP-TOTAL-TO-SHARE, and if
000170*    rounding left the sum a few cents short or over, PERFORMs
000180*    PL-DISTRIBUTE-REMAINDER to walk the difference off cent by
000190*    cent against the items with the largest rounding error.
000200*
000210  PL-ALLOCATE-PROPORTIONAL.
000220      MOVE ZERO TO AP-SUM-ALLOCATED
000230      PERFORM PL-ROUND-AND-CAP-ONE-SHARE
000240         THRU PL-ROUND-AND-CAP-ONE-SHARE-EXIT
000250         VARYING IT-SUBSCRIPT FROM 1 BY 1
000260            UNTIL IT-SUBSCRIPT > IT-TABLE-COUNT.
000270      COMPUTE AP-REMAINDER-TO-FIX =
000280              AP-TOTAL-TO-SHARE - AP-SUM-ALLOCATED
000290      IF AP-REMAINDER-TO-FIX NOT EQUAL ZERO
000300         PERFORM PL-DISTRIBUTE-REMAINDER
000310            THRU PL-DISTRIBUTE-REMAINDER-EXIT.
000320  PL-ALLOCATE-PROPORTIONAL-EXIT.
000330      EXIT.
000340*
000350  PL-ROUND-AND-CAP-ONE-SHARE.
000360      MOVE IT-RAW-SESSION-SHARE (IT-SUBSCRIPT) TO WS-WORK-RESULT
000370      COMPUTE IT-SESSION-WO-SHARE (IT-SUBSCRIPT) ROUNDED =
000380              WS-WORK-RESULT
000390      IF IT-SESSION-WO-SHARE (IT-SUBSCRIPT) >
000400         IT-NET-SELECTED (IT-SUBSCRIPT)
000410         MOVE IT-NET-SELECTED (IT-SUBSCRIPT)
000420           TO IT-SESSION-WO-SHARE (IT-SUBSCRIPT).
000430      IF IT-SESSION-WO-SHARE (IT-SUBSCRIPT) < ZERO
000440         MOVE ZERO TO IT-SESSION-WO-SHARE (IT-SUBSCRIPT).
000450      COMPUTE IT-ROUND-ERROR (IT-SUBSCRIPT) =
000460              IT-RAW-SESSION-SHARE (IT-SUBSCRIPT) -
000470              IT-SESSION-WO-SHARE (IT-SUBSCRIPT)
000480      ADD IT-SESSION-WO-SHARE (IT-SUBSCRIPT) TO AP-SUM-ALLOCATED.
000490  PL-ROUND-AND-CAP-ONE-SHARE-EXIT.
000500      EXIT.
