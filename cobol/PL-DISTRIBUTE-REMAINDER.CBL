000100*
000110*    PL-DISTRIBUTE-REMAINDER.CBL
000120*
000130*    Walks AP-REMAINDER-TO-FIX off one cent at a time against the
000140*    item whose rounding error is largest in the direction of the
000150*    remainder (largest positive error when the pool is short,
000160*    most negative when it is over), ties broken by ascending
000170*    ITEM-ID.  An item stays in the running as long as it has
000180*    headroom left -- room under IT-NET-SELECTED when the pool is
000190*    short, a penny still on it when the pool is over -- so the
000200*    same item can take the whole remainder if its rounding error
000210*    keeps it on top every pass.  CR 0705 removed an earlier
000220*    one-shot-per-item rule (IT-RANKED-FLAG, retired) that locked
000230*    an item out after its first cent; that rule spread a
000240*    remainder of more than a penny across extra items even when
000250*    the top-ranked item still had headroom, drifting the
000260*    session write-off share away from the largest-remainder
000270*    result the front office expects.  A pass that finds nothing
000280*    left to adjust is a hard reject; every item is already at
000290*    its cap or floor.
000300*
000310  PL-DISTRIBUTE-REMAINDER.
000320      PERFORM PL-DISTRIBUTE-REMAINDER-STEP
000330         THRU PL-DISTRIBUTE-REMAINDER-STEP-EXIT
000340         UNTIL AP-REMAINDER-TO-FIX = ZERO
000350            OR WS-MONEY-REJECTED.
000360  PL-DISTRIBUTE-REMAINDER-EXIT.
000370      EXIT.
000380*
000390  PL-DISTRIBUTE-REMAINDER-STEP.
000400      MOVE ZERO TO IT-BEST-SUBSCRIPT
000410      PERFORM PL-CONSIDER-ONE-CANDIDATE
000420         THRU PL-CONSIDER-ONE-CANDIDATE-EXIT
000430         VARYING IT-RANK-SUBSCRIPT FROM 1 BY 1
000440            UNTIL IT-RANK-SUBSCRIPT > IT-TABLE-COUNT.
000450      IF IT-BEST-SUBSCRIPT = ZERO
000460         MOVE "Y" TO WS-MONEY-REJECT-SWITCH
000470         MOVE "NO ITEM ELIGIBLE TO ABSORB ROUNDING REMAINDER"
000480           TO WS-MONEY-REJECT-REASON
000490         GO TO PL-DISTRIBUTE-REMAINDER-STEP-EXIT.
000500      PERFORM PL-APPLY-ONE-CENT-STEP.
000510  PL-DISTRIBUTE-REMAINDER-STEP-EXIT.
000520      EXIT.
000530*
000540  PL-CONSIDER-ONE-CANDIDATE.
000550      IF AP-REMAINDER-TO-FIX > ZERO
000560         IF IT-SESSION-WO-SHARE (IT-RANK-SUBSCRIPT) +
000570            AP-REMAINDER-STEP >
000580            IT-NET-SELECTED (IT-RANK-SUBSCRIPT)
000590            GO TO PL-CONSIDER-ONE-CANDIDATE-EXIT
000600      ELSE
000610         IF IT-SESSION-WO-SHARE (IT-RANK-SUBSCRIPT) <
000620            AP-REMAINDER-STEP
000630            GO TO PL-CONSIDER-ONE-CANDIDATE-EXIT.
000640      IF IT-BEST-SUBSCRIPT = ZERO
000650         MOVE IT-RANK-SUBSCRIPT TO IT-BEST-SUBSCRIPT
000660         GO TO PL-CONSIDER-ONE-CANDIDATE-EXIT.
000670      IF AP-REMAINDER-TO-FIX > ZERO
000680         IF IT-ROUND-ERROR (IT-RANK-SUBSCRIPT) >
000690            IT-ROUND-ERROR (IT-BEST-SUBSCRIPT)
000700            MOVE IT-RANK-SUBSCRIPT TO IT-BEST-SUBSCRIPT
000710         ELSE
000720            IF IT-ROUND-ERROR (IT-RANK-SUBSCRIPT) =
000730               IT-ROUND-ERROR (IT-BEST-SUBSCRIPT)
000740               IF IT-ITEM-ID (IT-RANK-SUBSCRIPT) <
000750                  IT-ITEM-ID (IT-BEST-SUBSCRIPT)
000760                  MOVE IT-RANK-SUBSCRIPT TO IT-BEST-SUBSCRIPT
000770      ELSE
000780         IF IT-ROUND-ERROR (IT-RANK-SUBSCRIPT) <
000790            IT-ROUND-ERROR (IT-BEST-SUBSCRIPT)
000800            MOVE IT-RANK-SUBSCRIPT TO IT-BEST-SUBSCRIPT
000810         ELSE
000820            IF IT-ROUND-ERROR (IT-RANK-SUBSCRIPT) =
000830               IT-ROUND-ERROR (IT-BEST-SUBSCRIPT)
000840               IF IT-ITEM-ID (IT-RANK-SUBSCRIPT) <
000850                  IT-ITEM-ID (IT-BEST-SUBSCRIPT)
000860                  MOVE IT-RANK-SUBSCRIPT TO IT-BEST-SUBSCRIPT.
000870  PL-CONSIDER-ONE-CANDIDATE-EXIT.
000880      EXIT.
000890*
000900  PL-APPLY-ONE-CENT-STEP.
000910      IF AP-REMAINDER-TO-FIX > ZERO
000920         ADD AP-REMAINDER-STEP
000930           TO IT-SESSION-WO-SHARE (IT-BEST-SUBSCRIPT)
000940         SUBTRACT AP-REMAINDER-STEP FROM AP-REMAINDER-TO-FIX
000950      ELSE
000960         SUBTRACT AP-REMAINDER-STEP
000970           FROM IT-SESSION-WO-SHARE (IT-BEST-SUBSCRIPT)
000980         ADD AP-REMAINDER-STEP TO AP-REMAINDER-TO-FIX.
000990  PL-APPLY-ONE-CENT-STEP-EXIT.
001000      EXIT.
