000100*
000110*    FDSELEC.CBL  --  Record layout for the SELECTIONS file.
000120*
000130  FD  SELECTION-FILE
000140      LABEL RECORDS ARE STANDARD.
000150*
000160  01  SL-SELECTION-RECORD.
000170      05  SL-ITEM-ID                PIC X(36).
000180      05  SL-SEL-QTY                PIC S9(4).
000190      05  FILLER                    PIC X(40).
