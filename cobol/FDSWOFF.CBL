000100*
000110*    FDSWOFF.CBL  --  Record layout for the SESSION-WRITE-OFFS
000120*    file.  Whole-session-scope write-off; no ITEM-ID, applies
000130*    against the session's total net outstanding balance.
000140*
000150  FD  SESSION-WRITE-OFF-FILE
000160      LABEL RECORDS ARE STANDARD.
000170*
000180  01  SW-SESSION-WRITE-OFF-RECORD.
000190      05  SW-WO-AMOUNT              PIC S9(7)V99.
000200      05  SW-WO-REASON              PIC X(20).
000210          88  SW-REASON-DISCOUNT      VALUE "DISCOUNT".
000220          88  SW-REASON-COMPENSATION  VALUE "COMPENSATION".
000230          88  SW-REASON-PROMOTION     VALUE "PROMOTION".
000240          88  SW-REASON-ADMIN-ADJUST  VALUE "ADMIN_ADJUSTMENT".
000250          88  SW-REASON-OTHER         VALUE "OTHER".
000260      05  SW-WO-NOTE                PIC X(200).
000270      05  FILLER                    PIC X(11).
