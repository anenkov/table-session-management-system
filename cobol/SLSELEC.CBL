000100*
000110*    SLSELEC.CBL  --  FILE-CONTROL entry for the SELECTIONS file.
000120*    One record per payer-selected line; duplicate ITEM-IDs are
000130*    consolidated in WORKING-STORAGE, not by the file organization
000140*
000150      SELECT SELECTION-FILE
000160             ASSIGN TO "SELECTNS"
000170             ORGANIZATION IS LINE SEQUENTIAL
000180             FILE STATUS IS WS-SL-FILE-STATUS.
